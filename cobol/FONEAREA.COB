000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FONEAREA.
000300 AUTHOR. M. OYELARAN.
000400 INSTALLATION. TRI-STATE TELEPHONE COOPERATIVE - EDP DIV.
000500 DATE-WRITTEN. 08/15/88.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - EDP DIVISION.
000800*****************************************************************
000900*                                                               *
001000*   FONEAREA  --  AREA / COUNTRY LABEL LOOKUP                   *
001100*                                                               *
001200*   CALLED BY FONEBAT ONCE PER INPUT RECORD, AFTER FONENORM     *
001300*   HAS PRODUCED RESULT-NUMBER.  LOADS THE FOUR REGIONAL NDC     *
001400*   LABEL FILES (DE, US, AU, RU) AND THE COUNTRY LABEL FILE      *
001500*   INTO WORKING-STORAGE TABLES THE FIRST TIME IT IS CALLED,     *
001600*   THEN RESOLVES A HUMAN-READABLE AREA OR COUNTRY LABEL FOR     *
001700*   THE NUMBER BY LONGEST-PREFIX MATCH.  FONEBAT MUST NOT        *
001800*   CANCEL THIS PROGRAM BETWEEN RECORDS OR THE TABLES WILL BE    *
001900*   RELOADED ON EVERY CALL (SEE CR8919 BELOW).                   *
002000*                                                                *
002100*****************************************************************
002200*  C H A N G E   L O G                                         *
002300*---------------------------------------------------------------
002400* 08/15/88 MO  CR8827  ORIGINAL PROGRAM - AREA/COUNTRY LABEL     *
002500*                      LOOKUP FOR THE FOUR CODED REGIONS (DE,   *
002600*                      US, AU, RU) PLUS COUNTRY-LEVEL FALLBACK. *
002700* 03/02/89 MO  CR8919  FIRST-CALL SWITCH ADDED (W-LOAD-SW) SO   *
002800*                      THE FIVE TABLE FILES ARE READ ONCE PER   *
002900*                      RUN, NOT ONCE PER INPUT RECORD.  FONEBAT *
003000*                      MUST CALL THIS PROGRAM WITHOUT AN        *
003100*                      INTERVENING CANCEL.                      *
003200* 11/09/90 DK  PR9044  LONGEST-PREFIX SCAN WAS STOPPING AT THE  *
003300*                      FIRST MATCHING TABLE ENTRY REGARDLESS OF *
003400*                      PREFIX LENGTH, SO A SHORTER PREFIX COULD *
003500*                      WIN IF IT SORTED EARLIER IN THE DE.DAT    *
003600*                      FILE.  216-PREFIX-LEN NOW SCANS THE      *
003700*                      WHOLE TABLE AND KEEPS THE LONGEST HIT.    *
003800* 06/14/91 TV  CR9127  ADDED AU.DAT (AUSTRALIA) AND RU.DAT       *
003900*                      (RUSSIA) TO THE LOAD LIST PER NUMBER      *
004000*                      PLAN COMMITTEE REQUEST.                  *
004100* 01/23/94 JP  PR9406  A NUMBER WITH A COUNTRY CODE FONEAREA     *
004200*                      COULD NOT RESOLVE (NOT DE/US/AU/RU) WAS   *
004300*                      LEFT WITH NO LABEL EVEN WHEN COUNTRY.DAT  *
004400*                      HAD AN ENTRY FOR IT.  ADDED THE           *
004500*                      PROGRESSIVE COUNTRY-CASCADE FALLBACK      *
004600*                      (240-COUNTRY-CASCADE).                    *
004700* 08/30/96 SW  CR9622  NON-"+" NUMBERS NOW GO STRAIGHT TO THE    *
004800*                      COUNTRY CASCADE INSTEAD OF ATTEMPTING     *
004900*                      THE NATIONAL-NUMBER LOOKUP, PER THE       *
005000*                      NUMBER PLAN COMMITTEE'S E.164 INPUT       *
005100*                      GUARD RULING OF 07/96.                    *
005200* 09/28/98 SW  Y2K98   YEAR 2000 REVIEW - THIS PROGRAM HOLDS    *
005300*                      NO DATE FIELDS.  NO CHANGES REQUIRED.    *
005400*                      SIGNED OFF PER EDP Y2K PROJECT PLAN.     *
005500* 05/12/00 RH  CR0056  RAISED AREA-LABEL-TABLE FROM 120 TO 200   *
005600*                      ENTRIES - DE.DAT OUTGREW THE OLD LIMIT.   *
005700*---------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS NUMERIC-DIGIT IS "0" THRU "9"
006300     UPSI-0 ON STATUS IS FONE-TRACE-ON
006400     UPSI-0 OFF STATUS IS FONE-TRACE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DE-FILE ASSIGN TO DISK
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS ST-ERRO.
007100     SELECT US-FILE ASSIGN TO DISK
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS ST-ERRO.
007500     SELECT AU-FILE ASSIGN TO DISK
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS ST-ERRO.
007900     SELECT RU-FILE ASSIGN TO DISK
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS ST-ERRO.
008300     SELECT COUNTRY-FILE ASSIGN TO DISK
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS ST-ERRO.
008700*-----------------------------------------------------------------
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  DE-FILE
009100     LABEL RECORD IS STANDARD
009200     VALUE OF FILE-ID IS "DE.DAT".
009300 01  DE-REC.
009400     05 DE-NDC-PREFIX PIC X(08).
009500     05 DE-LABEL      PIC X(40).
009600     05 FILLER        PIC X(01).
009700 FD  US-FILE
009800     LABEL RECORD IS STANDARD
009900     VALUE OF FILE-ID IS "US.DAT".
010000 01  US-REC.
010100     05 US-NDC-PREFIX PIC X(08).
010200     05 US-LABEL      PIC X(40).
010300     05 FILLER        PIC X(01).
010400 FD  AU-FILE
010500     LABEL RECORD IS STANDARD
010600     VALUE OF FILE-ID IS "AU.DAT".
010700 01  AU-REC.
010800     05 AU-NDC-PREFIX PIC X(08).
010900     05 AU-LABEL      PIC X(40).
011000     05 FILLER        PIC X(01).
011100 FD  RU-FILE
011200     LABEL RECORD IS STANDARD
011300     VALUE OF FILE-ID IS "RU.DAT".
011400 01  RU-REC.
011500     05 RU-NDC-PREFIX PIC X(08).
011600     05 RU-LABEL      PIC X(40).
011700     05 FILLER        PIC X(01).
011800 FD  COUNTRY-FILE
011900     LABEL RECORD IS STANDARD
012000     VALUE OF FILE-ID IS "COUNTRY.DAT".
012100 01  COUNTRY-REC.
012200     05 CTY-CC        PIC X(03).
012300     05 CTY-LABEL     PIC X(40).
012400     05 FILLER        PIC X(01).
012500*-----------------------------------------------------------------
012600 WORKING-STORAGE SECTION.
012700 77 ST-ERRO          PIC X(02) VALUE "00".
012800 77 W-LOAD-SW        PIC X(01) VALUE "N".
012900     88 W-TABLES-LOADED           VALUE "Y".
013000 77 W-CC-FOUND-SW    PIC X(01) VALUE "N".
013100     88 W-CC-FOUND                VALUE "Y".
013200 77 AL-IDX           PIC 9(03) COMP.
013300 77 AL-COUNT         PIC 9(03) COMP VALUE 0.
013400 77 CL-IDX           PIC 9(02) COMP.
013500 77 CL-COUNT         PIC 9(02) COMP VALUE 0.
013600 77 RCM-IDX          PIC 9(01) COMP.
013700 77 W-BEST-IDX       PIC 9(03) COMP VALUE 0.
013800 77 W-BEST-LEN       PIC 9(02) COMP VALUE 0.
013900 77 W-CC-LEN         PIC 9(01) COMP VALUE 0.
014000 77 W-TRY-LEN        PIC 9(01) COMP VALUE 0.
014100 77 W-NN-START       PIC 9(02) COMP VALUE 0.
014200 77 W-CHAR-IDX       PIC 9(02) COMP.
014300 77 W-NDIG           PIC 9(02) COMP.
014400 77 W-CASCADE-START  PIC 9(02) COMP VALUE 0.
014500 77 W-CC-DIGITS      PIC X(03) VALUE SPACES.
014600 77 W-MATCHED-REGION PIC X(02) VALUE SPACES.
014700*
014800*    NATIONAL/COUNTRY LABEL TABLES - LOADED ONCE FROM THE FIVE
014900*    DAT FILES BY 105-LOAD-TABLES.  AL-PREFIX-LEN AND CL-CC-LEN
015000*    ARE COMPUTED AT LOAD TIME SO THE LOOKUP PARAGRAPHS NEVER
015100*    HAVE TO RESCAN A FIELD FOR TRAILING BLANKS.
015200*
015300 01 AREA-LABEL-TABLE.
015400     05 AL-ENTRY OCCURS 200 TIMES.                                CR0056  
015500         10 AL-REGION-CODE PIC X(02).
015600         10 AL-NDC-PREFIX  PIC X(08).
015700         10 AL-LABEL       PIC X(40).
015800         10 AL-PREFIX-LEN  PIC 9(02) COMP.
015900         10 FILLER         PIC X(01).
016000 01 COUNTRY-LABEL-TABLE.
016100     05 CL-ENTRY OCCURS 50 TIMES.
016200         10 CL-COUNTRY-CODE PIC X(03).
016300         10 CL-LABEL        PIC X(40).
016400         10 CL-CC-LEN       PIC 9(01) COMP.
016500         10 FILLER          PIC X(01).
016600*
016700*    REGION / COUNTRY-CALLING-CODE MAP - LITERAL LIST REDEFINED
016800*    AS AN OCCURS TABLE, SAME TECHNIQUE AS THE LINE-TYPE
016900*    SYNONYM TABLE IN FONEDCTX.  ONLY THE FOUR REGIONS THIS
017000*    SHOP CODES NDC TABLES FOR ARE LISTED HERE.
017100*
017200 01 REGION-CC-MAP-R.
017300     05 FILLER PIC X(06) VALUE "DE49 2".
017400     05 FILLER PIC X(06) VALUE "US1  1".
017500     05 FILLER PIC X(06) VALUE "AU61 2".
017600     05 FILLER PIC X(06) VALUE "RU7  1".
017700 01 REGION-CC-MAP REDEFINES REGION-CC-MAP-R.
017800     05 RCM-ENTRY OCCURS 4 TIMES.
017900         10 RCM-REGION PIC X(02).
018000         10 RCM-CC     PIC X(03).
018100         10 RCM-CC-LEN PIC 9(01).
018200*
018300 01 RESULT-NUMBER-WORK PIC X(32) VALUE SPACES.
018400 01 RESULT-NUMBER-VIEW REDEFINES RESULT-NUMBER-WORK.
018500     05 RNW-CHAR PIC X OCCURS 32 TIMES.
018600 01 WS-PFX-SCAN PIC X(08) VALUE SPACES.
018700 01 WS-PFX-SCAN-VIEW REDEFINES WS-PFX-SCAN.
018800     05 PFX-CHAR PIC X OCCURS 8 TIMES.
018900 01 WS-CC-SCAN PIC X(03) VALUE SPACES.
019000 01 WS-CC-SCAN-VIEW REDEFINES WS-CC-SCAN.
019100     05 CCS-CHAR PIC X OCCURS 3 TIMES.
019200*-----------------------------------------------------------------
019300 LINKAGE SECTION.
019400 01 RESULT-NUMBER PIC X(32).
019500 01 AREA-LABEL    PIC X(40).
019600*-----------------------------------------------------------------
019700 PROCEDURE DIVISION USING RESULT-NUMBER
019800                           AREA-LABEL.
019900 100-RESOLVE-AREA-LABEL.
020000     MOVE SPACES TO AREA-LABEL
020100     IF NOT W-TABLES-LOADED
020200         PERFORM 105-LOAD-TABLES THRU 105-EXIT
020300         SET W-TABLES-LOADED TO TRUE.
020400     PERFORM 200-RESOLVE-LABEL THRU 200-EXIT
020500     GO TO 900-RETURN.
020600*
020700*    ONE-TIME TABLE LOAD (CR8919).  ORDER DOES NOT MATTER TO
020800*    THE LOOKUP LOGIC SINCE THE LONGEST-PREFIX SCAN RESCANS THE
020900*    WHOLE TABLE, BUT WE LOAD IN THE ORDER THE FILES WERE ADDED
021000*    TO THE SYSTEM (DE, US, AU, RU, COUNTRY).
021100*
021200 105-LOAD-TABLES.
021300     MOVE 0 TO AL-COUNT
021400     MOVE 0 TO CL-COUNT
021500     PERFORM 110-LOAD-DE-FILE THRU 110-EXIT
021600     PERFORM 120-LOAD-US-FILE THRU 120-EXIT
021700     PERFORM 130-LOAD-AU-FILE THRU 130-EXIT
021800     PERFORM 140-LOAD-RU-FILE THRU 140-EXIT
021900     PERFORM 150-LOAD-COUNTRY-FILE THRU 150-EXIT.
022000 105-EXIT.
022100     EXIT.
022200 110-LOAD-DE-FILE.
022300     OPEN INPUT DE-FILE
022400     IF ST-ERRO NOT = "00"
022500         GO TO 110-EXIT.
022600 110-READ.
022700     READ DE-FILE NEXT
022800     IF ST-ERRO NOT = "00"
022900         GO TO 110-CLOSE.
023000     ADD 1 TO AL-COUNT
023100     MOVE "DE" TO AL-REGION-CODE(AL-COUNT)
023200     MOVE DE-NDC-PREFIX TO AL-NDC-PREFIX(AL-COUNT)
023300     MOVE DE-LABEL TO AL-LABEL(AL-COUNT)
023400     MOVE AL-NDC-PREFIX(AL-COUNT) TO WS-PFX-SCAN
023500     PERFORM 190-CALC-PREFIX-LEN THRU 190-EXIT
023600     MOVE W-NDIG TO AL-PREFIX-LEN(AL-COUNT)
023700     GO TO 110-READ.
023800 110-CLOSE.
023900     CLOSE DE-FILE.
024000 110-EXIT.
024100     EXIT.
024200 120-LOAD-US-FILE.
024300     OPEN INPUT US-FILE
024400     IF ST-ERRO NOT = "00"
024500         GO TO 120-EXIT.
024600 120-READ.
024700     READ US-FILE NEXT
024800     IF ST-ERRO NOT = "00"
024900         GO TO 120-CLOSE.
025000     ADD 1 TO AL-COUNT
025100     MOVE "US" TO AL-REGION-CODE(AL-COUNT)
025200     MOVE US-NDC-PREFIX TO AL-NDC-PREFIX(AL-COUNT)
025300     MOVE US-LABEL TO AL-LABEL(AL-COUNT)
025400     MOVE AL-NDC-PREFIX(AL-COUNT) TO WS-PFX-SCAN
025500     PERFORM 190-CALC-PREFIX-LEN THRU 190-EXIT
025600     MOVE W-NDIG TO AL-PREFIX-LEN(AL-COUNT)
025700     GO TO 120-READ.
025800 120-CLOSE.
025900     CLOSE US-FILE.
026000 120-EXIT.
026100     EXIT.
026200 130-LOAD-AU-FILE.                                                CR9127  
026300     OPEN INPUT AU-FILE
026400     IF ST-ERRO NOT = "00"
026500         GO TO 130-EXIT.
026600 130-READ.
026700     READ AU-FILE NEXT
026800     IF ST-ERRO NOT = "00"
026900         GO TO 130-CLOSE.
027000     ADD 1 TO AL-COUNT
027100     MOVE "AU" TO AL-REGION-CODE(AL-COUNT)
027200     MOVE AU-NDC-PREFIX TO AL-NDC-PREFIX(AL-COUNT)
027300     MOVE AU-LABEL TO AL-LABEL(AL-COUNT)
027400     MOVE AL-NDC-PREFIX(AL-COUNT) TO WS-PFX-SCAN
027500     PERFORM 190-CALC-PREFIX-LEN THRU 190-EXIT
027600     MOVE W-NDIG TO AL-PREFIX-LEN(AL-COUNT)
027700     GO TO 130-READ.
027800 130-CLOSE.
027900     CLOSE AU-FILE.
028000 130-EXIT.
028100     EXIT.
028200 140-LOAD-RU-FILE.                                                CR9127  
028300     OPEN INPUT RU-FILE
028400     IF ST-ERRO NOT = "00"
028500         GO TO 140-EXIT.
028600 140-READ.
028700     READ RU-FILE NEXT
028800     IF ST-ERRO NOT = "00"
028900         GO TO 140-CLOSE.
029000     ADD 1 TO AL-COUNT
029100     MOVE "RU" TO AL-REGION-CODE(AL-COUNT)
029200     MOVE RU-NDC-PREFIX TO AL-NDC-PREFIX(AL-COUNT)
029300     MOVE RU-LABEL TO AL-LABEL(AL-COUNT)
029400     MOVE AL-NDC-PREFIX(AL-COUNT) TO WS-PFX-SCAN
029500     PERFORM 190-CALC-PREFIX-LEN THRU 190-EXIT
029600     MOVE W-NDIG TO AL-PREFIX-LEN(AL-COUNT)
029700     GO TO 140-READ.
029800 140-CLOSE.
029900     CLOSE RU-FILE.
030000 140-EXIT.
030100     EXIT.
030200 150-LOAD-COUNTRY-FILE.
030300     OPEN INPUT COUNTRY-FILE
030400     IF ST-ERRO NOT = "00"
030500         GO TO 150-EXIT.
030600 150-READ.
030700     READ COUNTRY-FILE NEXT
030800     IF ST-ERRO NOT = "00"
030900         GO TO 150-CLOSE.
031000     ADD 1 TO CL-COUNT
031100     MOVE CTY-CC TO CL-COUNTRY-CODE(CL-COUNT)
031200     MOVE CTY-LABEL TO CL-LABEL(CL-COUNT)
031300     MOVE CL-COUNTRY-CODE(CL-COUNT) TO WS-CC-SCAN
031400     PERFORM 195-CALC-CC-LEN THRU 195-EXIT
031500     MOVE W-NDIG TO CL-CC-LEN(CL-COUNT)
031600     GO TO 150-READ.
031700 150-CLOSE.
031800     CLOSE COUNTRY-FILE.
031900 150-EXIT.
032000     EXIT.
032100*
032200*    COUNT SIGNIFICANT (NON-TRAILING-BLANK) BYTES OF THE
032300*    NDC-PREFIX / COUNTRY-CODE FIELD JUST LOADED, SO THE
032400*    LOOKUP PARAGRAPHS KNOW HOW MANY BYTES OF THE CANDIDATE
032500*    NUMBER TO COMPARE.
032600*
032700 190-CALC-PREFIX-LEN.
032800     MOVE 0 TO W-NDIG
032900     MOVE 1 TO W-CHAR-IDX.
033000 190-SCAN.
033100     IF W-CHAR-IDX > 8
033200         GO TO 190-EXIT.
033300     IF PFX-CHAR(W-CHAR-IDX) = SPACE
033400         GO TO 190-EXIT.
033500     ADD 1 TO W-NDIG
033600     ADD 1 TO W-CHAR-IDX
033700     GO TO 190-SCAN.
033800 190-EXIT.
033900     EXIT.
034000 195-CALC-CC-LEN.
034100     MOVE 0 TO W-NDIG
034200     MOVE 1 TO W-CHAR-IDX.
034300 195-SCAN.
034400     IF W-CHAR-IDX > 3
034500         GO TO 195-EXIT.
034600     IF CCS-CHAR(W-CHAR-IDX) = SPACE
034700         GO TO 195-EXIT.
034800     ADD 1 TO W-NDIG
034900     ADD 1 TO W-CHAR-IDX
035000     GO TO 195-SCAN.
035100 195-EXIT.
035200     EXIT.
035300*
035400*    BUSINESS RULE: E.164 INPUT GUARD - ONLY A NUMBER BEGINNING
035500*    WITH "+" IS A CANDIDATE FOR THE NATIONAL-NUMBER LOOKUP
035600*    PATH (CR9622); EVERYTHING ELSE GOES STRAIGHT TO THE
035700*    PROGRESSIVE COUNTRY-CASCADE OVER ITS OWN LEADING DIGITS.
035800*
035900 200-RESOLVE-LABEL.                                               CR9622  
036000     MOVE RESULT-NUMBER TO RESULT-NUMBER-WORK
036100     IF RESULT-NUMBER-WORK(1:1) = "+"
036200         MOVE 2 TO W-CASCADE-START
036300         PERFORM 210-NATIONAL-LOOKUP THRU 210-EXIT
036400     ELSE
036500         MOVE 1 TO W-CASCADE-START
036600         PERFORM 240-COUNTRY-CASCADE THRU 240-EXIT.
036700 200-EXIT.
036800     EXIT.
036900*
037000*    NATIONAL-NUMBER LOOKUP (BATCH FLOW STEP 2).  RESOLVE THE
037100*    COUNTRY CALLING CODE AND ITS REGION FROM THE DIGITS
037200*    FOLLOWING THE "+", THEN LONGEST-PREFIX-MATCH THE REMAINING
037300*    DIGITS AGAINST THAT REGION'S NDC TABLE.  A TABLE MISS
037400*    FALLS BACK TO THE COUNTRY-LEVEL LABEL (STEP 2, "IF NONE").
037500*
037600 210-NATIONAL-LOOKUP.
037700     PERFORM 212-FIND-CC-LEN THRU 212-EXIT
037800     IF NOT W-CC-FOUND
037900         PERFORM 240-COUNTRY-CASCADE THRU 240-EXIT
038000         GO TO 210-EXIT.
038100     COMPUTE W-NN-START = 2 + W-CC-LEN
038200     PERFORM 216-PREFIX-LEN THRU 216-EXIT
038300     IF W-BEST-IDX > 0
038400         MOVE AL-LABEL(W-BEST-IDX) TO AREA-LABEL
038500         GO TO 210-EXIT.
038600     PERFORM 220-COUNTRY-LABEL-BY-CC THRU 220-EXIT.
038700 210-EXIT.
038800     EXIT.
038900 212-FIND-CC-LEN.
039000     MOVE "N" TO W-CC-FOUND-SW
039100     MOVE 0 TO W-CC-LEN
039200     MOVE 0 TO RCM-IDX.
039300 212-SCAN.
039400     ADD 1 TO RCM-IDX
039500     IF RCM-IDX > 4
039600         GO TO 212-EXIT.
039700     MOVE RCM-CC-LEN(RCM-IDX) TO W-TRY-LEN
039800     IF RESULT-NUMBER-VIEW(2:W-TRY-LEN) =
039850             RCM-CC(RCM-IDX)(1:W-TRY-LEN)
039900         SET W-CC-FOUND TO TRUE
040000         MOVE RCM-REGION(RCM-IDX) TO W-MATCHED-REGION
040100         MOVE W-TRY-LEN TO W-CC-LEN
040200         MOVE RCM-CC(RCM-IDX)(1:W-TRY-LEN) TO W-CC-DIGITS
040300         GO TO 212-EXIT.
040400     GO TO 212-SCAN.
040500 212-EXIT.
040600     EXIT.
040700*
040800*    LONGEST-PREFIX SCAN OVER THE COMBINED NDC TABLE, RESTRICTED
040900*    TO THE MATCHED REGION.  SCANS THE WHOLE TABLE AND KEEPS
041000*    THE LONGEST HIT REGARDLESS OF FILE ORDER (PR9044 FIX).
041100*
041200 216-PREFIX-LEN.                                                  PR9044  
041300     MOVE 0 TO W-BEST-IDX
041400     MOVE 0 TO W-BEST-LEN
041500     MOVE 0 TO AL-IDX.
041600 216-SCAN.
041700     ADD 1 TO AL-IDX
041800     IF AL-IDX > AL-COUNT
041900         GO TO 216-EXIT.
042000     IF AL-REGION-CODE(AL-IDX) NOT = W-MATCHED-REGION
042100         GO TO 216-SCAN.
042200     IF AL-PREFIX-LEN(AL-IDX) NOT > W-BEST-LEN
042300         GO TO 216-SCAN.
042400     IF RESULT-NUMBER-VIEW(W-NN-START:AL-PREFIX-LEN(AL-IDX)) =
042500             AL-NDC-PREFIX(AL-IDX)(1:AL-PREFIX-LEN(AL-IDX))
042600         MOVE AL-IDX TO W-BEST-IDX
042700         MOVE AL-PREFIX-LEN(AL-IDX) TO W-BEST-LEN.
042800     GO TO 216-SCAN.
042900 216-EXIT.
043000     EXIT.
043100*
043200*    COUNTRY-LEVEL FALLBACK BY THE COUNTRY CODE ALREADY RESOLVED
043300*    IN 212-FIND-CC-LEN (BATCH FLOW STEP 2, "FALL BACK TO THE
043400*    COUNTRY-LEVEL LABEL").
043500*
043600 220-COUNTRY-LABEL-BY-CC.
043700     MOVE 0 TO CL-IDX.
043800 220-SCAN.
043900     ADD 1 TO CL-IDX
044000     IF CL-IDX > CL-COUNT
044100         GO TO 220-EXIT.
044200     IF CL-CC-LEN(CL-IDX) NOT = W-CC-LEN
044300         GO TO 220-SCAN.
044400     IF CL-COUNTRY-CODE(CL-IDX)(1:W-CC-LEN) =
044450             W-CC-DIGITS(1:W-CC-LEN)
044500         MOVE CL-LABEL(CL-IDX) TO AREA-LABEL
044600         GO TO 220-EXIT.
044700     GO TO 220-SCAN.
044800 220-EXIT.
044900     EXIT.
045000*
045100*    PROGRESSIVE COUNTRY-CODE CASCADE (BATCH FLOW STEP 3,
045200*    PR9406 / CR9622).  TRIES 3, THEN 2, THEN 1 LEADING DIGITS
045300*    OF THE NUMBER (FROM W-CASCADE-START) AGAINST THE COUNTRY
045400*    TABLE, LONGEST FIRST, AND STOPS AT THE FIRST HIT.
045500*
045600 240-COUNTRY-CASCADE.                                             PR9406  
045700     MOVE 3 TO W-TRY-LEN.
045800 240-TRY-LEN.
045900     IF W-TRY-LEN = 0
046000         GO TO 240-EXIT.
046100     MOVE 0 TO CL-IDX.
046200 240-SCAN.
046300     ADD 1 TO CL-IDX
046400     IF CL-IDX > CL-COUNT
046500         GO TO 240-NEXT-LEN.
046600     IF CL-CC-LEN(CL-IDX) NOT = W-TRY-LEN
046700         GO TO 240-SCAN.
046800     IF RESULT-NUMBER-VIEW(W-CASCADE-START:W-TRY-LEN) =
046900             CL-COUNTRY-CODE(CL-IDX)(1:W-TRY-LEN)
047000         MOVE CL-LABEL(CL-IDX) TO AREA-LABEL
047100         GO TO 240-EXIT.
047200     GO TO 240-SCAN.
047300 240-NEXT-LEN.
047400     SUBTRACT 1 FROM W-TRY-LEN
047500     GO TO 240-TRY-LEN.
047600 240-EXIT.
047700     EXIT.
047800*
047900 900-RETURN.
048000     EXIT PROGRAM.
