000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FONEBAT.
000300 AUTHOR. R. HOLLIS.
000400 INSTALLATION. TRI-STATE TELEPHONE COOPERATIVE - EDP DIV.
000500 DATE-WRITTEN. 01/09/87.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - EDP DIVISION.
000800*****************************************************************
000900*                                                               *
001000*   FONEBAT  --  PHONE NUMBER BATCH DRIVER                      *
001100*                                                               *
001200*   READS NUMBERS.DAT ONE RECORD AT A TIME.  FOR EACH RECORD,   *
001300*   CALLS FONEDCTX TO NORMALIZE THE CALLING-DEVICE CONTEXT,     *
001400*   FONENORM TO PRODUCE A NORMALIZED RESULT NUMBER, FONEVALD TO *
001500*   CLASSIFY THE RAW NUMBER, AND FONEAREA TO RESOLVE AN AREA OR *
001600*   COUNTRY LABEL FOR THE NORMALIZED NUMBER, THEN WRITES ONE    *
001700*   COMBINED RECORD TO RESULTS.DAT.  THE FOUR CALLED PROGRAMS   *
001800*   ARE NEVER CANCELED BETWEEN RECORDS - FONENORM AND FONEAREA  *
001900*   BOTH DEPEND ON THEIR LOAD-TIME, RUN-ONCE LOGIC SURVIVING    *
002000*   FROM ONE CALL TO THE NEXT (SEE THEIR OWN CHANGE LOGS).      *
002100*                                                               *
002200*****************************************************************
002300*  C H A N G E   L O G                                         *
002400*---------------------------------------------------------------
002500* 01/09/87 RH  CR8701  ORIGINAL PROGRAM - DRIVES FONEDCTX AND   *
002600*                      FONENORM ONLY (VALIDATOR AND AREA-LABEL  *
002700*                      LOOKUP NOT YET WRITTEN).                 *
002800* 02/02/87 DK  CR8702  ADDED THE CALL TO FONEVALD AND THE       *
002900*                      VALIDATION-CODE FIELD ON RESULTS.DAT.    *
003000* 08/15/88 MO  CR8827  ADDED THE CALL TO FONEAREA AND THE       *
003100*                      AREA-LABEL FIELD ON RESULTS.DAT.         *
003200* 04/11/90 MO  PR9019  AN EMPTY NUMBERS.DAT PRODUCED A          *
003300*                      ZERO-BYTE RESULTS.DAT WITH NO WARNING.   *
003400*                      ADDED THE END-OF-JOB RECORD COUNT        *
003500*                      DISPLAY IN 800-END-OF-JOB.               *
003600* 07/09/01 RH  CR0138  REMOVED THE PER-RECORD CANCEL OF         *
003700*                      FONENORM AND FONEAREA - BOTH NOW RELY ON *
003800*                      A FIRST-CALL SWITCH TO RUN THEIR LOAD-   *
003900*                      TIME LOGIC EXACTLY ONCE A JOB.  THE FOUR *
004000*                      SUBPROGRAMS ARE NOW CANCELED ONLY ONCE,  *
004100*                      IN 800-END-OF-JOB.                       *
004200* 09/28/98 SW  Y2K98   YEAR 2000 REVIEW - THIS PROGRAM HOLDS    *
004300*                      NO DATE FIELDS.  NO CHANGES REQUIRED.    *
004400*                      SIGNED OFF PER EDP Y2K PROJECT PLAN.     *
004500*---------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-DIGIT IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS FONE-TRACE-ON
005200     UPSI-0 OFF STATUS IS FONE-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT NUMBERS-FILE ASSIGN TO DISK
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS ST-ERRO.
005900     SELECT RESULTS-FILE ASSIGN TO DISK
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS ST-ERRO.
006300*-----------------------------------------------------------------
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  NUMBERS-FILE
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "NUMBERS.DAT".
006900 01  FONE-INPUT-RECORD.
007000     05 IN-RAW-NUMBER            PIC X(32).
007100     05 IN-RAW-NUMBER-VIEW REDEFINES IN-RAW-NUMBER.
007200         10 IN-RN-CHAR PIC X OCCURS 32 TIMES.
007300     05 IN-DC-LINE-TYPE          PIC X(07).
007400     05 IN-DC-COUNTRY-CODE       PIC X(03).
007500     05 IN-DC-NATIONAL-DEST-CODE PIC X(08).
007600     05 IN-REGION-CODE           PIC X(02).
007700 FD  RESULTS-FILE
007800     LABEL RECORD IS STANDARD
007900     VALUE OF FILE-ID IS "RESULTS.DAT".
008000 01  FONE-OUTPUT-RECORD.
008100     05 OUT-RAW-NUMBER           PIC X(32).
008200     05 OUT-RESULT-NUMBER        PIC X(32).
008300     05 OUT-RESULT-NUMBER-VIEW REDEFINES OUT-RESULT-NUMBER.
008400         10 OUT-RN-CHAR PIC X OCCURS 32 TIMES.
008500     05 OUT-VALIDATION-CODE      PIC X(32).
008600     05 OUT-AREA-LABEL           PIC X(40).
008700*-----------------------------------------------------------------
008800 WORKING-STORAGE SECTION.
008900 77 ST-ERRO             PIC X(02) VALUE "00".
009000 77 W-REC-COUNT         PIC 9(07) COMP VALUE 0.
009100 77 W-CHAR-IDX          PIC 9(02) COMP.
009200 77 W-JOB-STATUS        PIC X(01) VALUE "0".
009300 77 W-MSG-IDX           PIC 9(01) COMP.
009400 01 W-EOF-SW            PIC X(01) VALUE "N".
009500     88 W-EOF                    VALUE "Y".
009600*
009700*    FONENORM'S OUTPUT PARAMETERS NOT CARRIED ON RESULTS.DAT -
009800*    STILL REQUIRED ON THE CALL SINCE THEY ARE POSITIONAL.
009900*
010000 01 W-NATIONAL-NUMBER        PIC 9(15) VALUE ZERO.
010100 01 W-LEADING-ZEROS          PIC 9(02) VALUE ZERO.
010200 01 W-COUNTRY-CALLING-CODE   PIC 9(03) VALUE ZERO.
010300 01 W-REGION-CODE-RESOLVED   PIC XX VALUE SPACES.
010400 01 W-NORMALIZING-TRIED-FLAG PIC X VALUE "N".
010500*
010600*    END-OF-JOB STATUS MESSAGE TABLE - LITERAL LIST REDEFINED AS
010700*    AN OCCURS TABLE, SAME TECHNIQUE AS THE LINE-TYPE SYNONYM
010800*    TABLE IN FONEDCTX AND THE REGION MAP IN FONEAREA.
010900*
011000 01 JOB-STATUS-MSGS-R.
011100     05 FILLER PIC X(25) VALUE "0RUN COMPLETED NORMALLY. ".
011200     05 FILLER PIC X(25) VALUE "1NUMBERS.DAT OPEN FAILED.".
011300     05 FILLER PIC X(25) VALUE "2RESULTS.DAT OPEN FAILED.".
011400     05 FILLER PIC X(25) VALUE "3NUMBERS.DAT WAS EMPTY.  ".
011500 01 JOB-STATUS-MSGS REDEFINES JOB-STATUS-MSGS-R.
011600     05 JSM-ENTRY OCCURS 4 TIMES.
011700         10 JSM-CODE PIC X(01).
011800         10 JSM-TEXT PIC X(24).
011900*-----------------------------------------------------------------
012000 PROCEDURE DIVISION.
012100 000-MAIN-LINE.
012200     PERFORM 100-BEGIN-JOB THRU 100-EXIT
012300     PERFORM 200-READ-NUMBERS THRU 200-EXIT
012400     PERFORM 300-PROCESS-UNTIL-EOF THRU 300-EXIT
012500     PERFORM 800-END-OF-JOB THRU 800-EXIT
012600     STOP RUN.
012700*
012800 100-BEGIN-JOB.
012900     MOVE 0 TO W-REC-COUNT
013000     MOVE "N" TO W-EOF-SW
013100     MOVE "0" TO W-JOB-STATUS
013200     OPEN INPUT NUMBERS-FILE
013300     IF ST-ERRO NOT = "00"
013400         MOVE "1" TO W-JOB-STATUS
013500         MOVE "Y" TO W-EOF-SW
013600         GO TO 100-EXIT.
013700     OPEN OUTPUT RESULTS-FILE
013800     IF ST-ERRO NOT = "00"
013900         MOVE "2" TO W-JOB-STATUS
014000         MOVE "Y" TO W-EOF-SW.
014100 100-EXIT.
014200     EXIT.
014300*
014400 200-READ-NUMBERS.
014500     IF W-EOF
014600         GO TO 200-EXIT.
014700     READ NUMBERS-FILE NEXT INTO FONE-INPUT-RECORD
014800     IF ST-ERRO NOT = "00"
014900         MOVE "Y" TO W-EOF-SW.
015000 200-EXIT.
015100     EXIT.
015200*
015300 300-PROCESS-UNTIL-EOF.
015400     IF W-EOF
015500         GO TO 300-EXIT.
015600     PERFORM 400-PROCESS-ONE-RECORD THRU 400-EXIT
015700     ADD 1 TO W-REC-COUNT
015800     PERFORM 200-READ-NUMBERS THRU 200-EXIT
015900     GO TO 300-PROCESS-UNTIL-EOF.
016000 300-EXIT.
016100     EXIT.
016200*
016300*    ONE INPUT RECORD THROUGH ALL FOUR SUBPROGRAMS, THEN ONE
016400*    COMBINED OUTPUT RECORD (BATCH FLOW - DRIVER STEP).
016500*
016600 400-PROCESS-ONE-RECORD.
016700     MOVE SPACES TO FONE-OUTPUT-RECORD
016800     PERFORM 410-SANITIZE-RAW THRU 410-EXIT
016900     MOVE IN-RAW-NUMBER TO OUT-RAW-NUMBER
017000     CALL "FONEDCTX" USING IN-DC-LINE-TYPE
017100                            IN-DC-COUNTRY-CODE
017200                            IN-DC-NATIONAL-DEST-CODE
017300     CALL "FONENORM" USING IN-RAW-NUMBER
017400                            IN-DC-LINE-TYPE
017500                            IN-DC-COUNTRY-CODE
017600                            IN-DC-NATIONAL-DEST-CODE
017700                            IN-REGION-CODE
017800                            OUT-RESULT-NUMBER
017900                            W-NATIONAL-NUMBER
018000                            W-LEADING-ZEROS
018100                            W-COUNTRY-CALLING-CODE
018200                            W-REGION-CODE-RESOLVED
018300                            W-NORMALIZING-TRIED-FLAG
018400     CALL "FONEVALD" USING IN-RAW-NUMBER                          CR8702  
018500                            IN-REGION-CODE
018600                            OUT-VALIDATION-CODE
018700     CALL "FONEAREA" USING OUT-RESULT-NUMBER                      CR8827  
018800                            OUT-AREA-LABEL
018900     PERFORM 420-CHECK-RESULT THRU 420-EXIT
019000     WRITE FONE-OUTPUT-RECORD.
019100 400-EXIT.
019200     EXIT.
019300*
019400*    PR-STYLE DEFENSIVE EDIT (SEE PR9019) - A GARBLED OR
019500*    SHORT-READ LINE-SEQUENTIAL RECORD CAN LEAVE LOW-VALUES IN
019600*    PLACE OF TRAILING SPACES; TREAT ANY NON-PRINTING BYTE IN
019700*    THE RAW NUMBER AS A SPACE BEFORE HANDING IT TO THE THREE
019800*    CALLED PROGRAMS, SO THEIR DIALABLE-CHARACTER FILTERS SEE A
019900*    CLEAN FIELD.
020000*
020100 410-SANITIZE-RAW.
020200     MOVE 1 TO W-CHAR-IDX.
020300 410-SCAN.
020400     IF W-CHAR-IDX > 32
020500         GO TO 410-EXIT.
020600     IF IN-RN-CHAR(W-CHAR-IDX) < SPACE
020700         MOVE SPACE TO IN-RN-CHAR(W-CHAR-IDX).
020800     ADD 1 TO W-CHAR-IDX
020900     GO TO 410-SCAN.
021000 410-EXIT.
021100     EXIT.
021200*
021300*    TRACE-ONLY SANITY CHECK (UPSI-0 ON, SET AT THE JCL LEVEL
021400*    FOR A DEBUG RUN) - FLAGS A NON-BLANK RAW NUMBER THAT CAME
021500*    BACK FROM FONENORM AS A BLANK RESULT, WHICH SHOULD NEVER
021600*    HAPPEN UNLESS THE NUMBER-PLAN TABLES ARE OUT OF STEP.
021700*
021800 420-CHECK-RESULT.
021900     IF NOT FONE-TRACE-ON
022000         GO TO 420-EXIT.
022100     IF IN-RAW-NUMBER NOT = SPACES AND OUT-RN-CHAR(1) = SPACE
022200         DISPLAY "FONEBAT TRACE - BLANK RESULT FOR RAW NUMBER - "
022300                 IN-RAW-NUMBER.
022400 420-EXIT.
022500     EXIT.
022600*
022700 800-END-OF-JOB.
022800     IF W-JOB-STATUS = "0" AND W-REC-COUNT = 0
022900         MOVE "3" TO W-JOB-STATUS.
023000     PERFORM 810-DISPLAY-STATUS THRU 810-EXIT
023100     IF W-REC-COUNT NOT = 0
023200         DISPLAY "FONEBAT - RECORDS PROCESSED - " W-REC-COUNT.    PR9019  
023300     IF W-JOB-STATUS NOT = "1"
023400         CLOSE NUMBERS-FILE.
023500     IF W-JOB-STATUS = "0" OR W-JOB-STATUS = "3"
023600         CLOSE RESULTS-FILE.
023700     CANCEL "FONEDCTX"                                            CR0138  
023800     CANCEL "FONENORM"
023900     CANCEL "FONEVALD"
024000     CANCEL "FONEAREA".
024100 800-EXIT.
024200     EXIT.
024300*
024400 810-DISPLAY-STATUS.
024500     MOVE 1 TO W-MSG-IDX.
024600 810-SCAN.
024700     IF W-MSG-IDX > 4
024800         GO TO 810-EXIT.
024900     IF JSM-CODE(W-MSG-IDX) = W-JOB-STATUS
025000         DISPLAY "FONEBAT - " JSM-TEXT(W-MSG-IDX)
025100         GO TO 810-EXIT.
025200     ADD 1 TO W-MSG-IDX
025300     GO TO 810-SCAN.
025400 810-EXIT.
025500     EXIT.
