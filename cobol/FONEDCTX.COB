000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FONEDCTX.
000300 AUTHOR. R. HOLLIS.
000400 INSTALLATION. TRI-STATE TELEPHONE COOPERATIVE - EDP DIV.
000500 DATE-WRITTEN. 01/14/87.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - EDP DIVISION.
000800*****************************************************************
000900*                                                               *
001000*   FONEDCTX  --  CALLING-DEVICE CONTEXT NORMALIZATION          *
001100*                                                               *
001200*   CALLED BY FONENORM ONCE PER INPUT RECORD.  DEFAULTS AND     *
001300*   EDITS THE THREE CALLING-DEVICE CONTEXT FIELDS (LINE TYPE,   *
001400*   COUNTRY CODE, NATIONAL DESTINATION CODE) READ FROM THE      *
001500*   NUMBERS FILE SO THE NORMALIZER ALWAYS SEES A WELL-FORMED    *
001600*   CONTEXT RECORD, EVEN WHEN THE OPERATOR LEFT THE CONTEXT     *
001700*   FIELDS BLANK OR KEYED FREE-TEXT SYNONYMS FOR THE LINE TYPE. *
001800*                                                               *
001900*****************************************************************
002000*  C H A N G E   L O G                                         *
002100*---------------------------------------------------------------
002200* 01/14/87 RH  CR8701  ORIGINAL PROGRAM - LINE TYPE, COUNTRY    *
002300*                      CODE AND NDC EDITS PER NUMBER PLAN       *
002400*                      COMMITTEE SPEC REV 1.                    *
002500* 06/03/88 RH  CR8819  ADDED FESTNETZ/MOBILFUNK SYNONYMS FOR    *
002600*                      THE FRANKFURT EXCHANGE PILOT.            *
002700* 11/22/89 DK  CR8944  SYNONYM TABLE ENTRIES OVER 7 BYTES ARE   *
002800*                      TRUNCATED BY THE DC-LINE-TYPE FIELD      *
002900*                      WIDTH (SEE 200-MAP-LINE-TYPE).  NOT A    *
003000*                      DEFECT - FIELD WIDTH IS FIXED BY THE     *
003100*                      NUMBERS FILE LAYOUT.  DOCUMENTED HERE    *
003200*                      PER W. ODOM MEMO OF 11/15/89.            *
003300* 03/09/91 MO  PR9106  NDC EDIT WAS ACCEPTING A SPACE-FILLED    *
003400*                      FIELD AS ALL-NUMERIC.  FIXED IN          *
003500*                      400-EDIT-NATIONAL-DEST-CODE.             *
003600* 07/17/93 TV  CR9331  COUNTRY CODE EDIT NOW CHECKS ACTUAL      *
003700*                      DIGIT LENGTH, NOT JUST TRAILING BLANKS.  *
003800* 04/02/96 JP  PR9611  CELLULAR SYNONYM WAS FALLING THROUGH TO  *
003900*                      UNKNOWN BECAUSE OF A TABLE ORDERING      *
004000*                      BUG.  RESEQUENCED LINE-TYPE-SYNONYMS.    *
004100* 09/28/98 SW  Y2K98   YEAR 2000 REVIEW - THIS PROGRAM HOLDS    *
004200*                      NO DATE FIELDS.  NO CHANGES REQUIRED.    *
004300*                      SIGNED OFF PER EDP Y2K PROJECT PLAN.     *
004400* 02/11/02 RH  CR0207  ADDED CELL AS A SEPARATE SYNONYM FROM    *
004500*                      CELLULAR PER NANP LIAISON REQUEST.       *
004600*---------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-DIGIT IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS FONE-TRACE-ON
005300     UPSI-0 OFF STATUS IS FONE-TRACE-OFF.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 77 SYN-IDX          PIC 9(02) COMP.
005800 77 CHAR-IDX         PIC 9(02) COMP.
005900 77 DIGIT-COUNT      PIC 9(02) COMP.
006000 77 WS-LINE-TYPE-UP  PIC X(07) VALUE SPACES.
006100*
006200*    LINE-TYPE SYNONYM TABLE - LITERAL LIST REDEFINED AS AN
006300*    OCCURS TABLE, SAME TECHNIQUE THE CONSULT PROGRAMS USE FOR
006400*    THE STATE-NAME TABLE.  SYN-CODE IS UPPERCASED, TRUNCATED
006500*    TO 7 BYTES TO MATCH THE DC-LINE-TYPE FIELD (SEE CR8944).
006600*
006700 01 LINE-TYPE-SYNONYMS-R.
006800     05 FILLER PIC X(14) VALUE "FIXLINEfixline".
006900     05 FILLER PIC X(14) VALUE "FIXEDLIfixline".
007000     05 FILLER PIC X(14) VALUE "FIXED-Lfixline".
007100     05 FILLER PIC X(14) VALUE "LANDLINfixline".
007200     05 FILLER PIC X(14) VALUE "FESTNETfixline".
007300     05 FILLER PIC X(14) VALUE "MOBILE mobile ".                  CR8819  
007400     05 FILLER PIC X(14) VALUE "MOBIL  mobile ".                  CR8819  
007500     05 FILLER PIC X(14) VALUE "MOBILFUmobile ".                  CR8819  
007600     05 FILLER PIC X(14) VALUE "CELLULAmobile ".                  CR8819  
007700     05 FILLER PIC X(14) VALUE "CELL   mobile ".                  CR0207  
007800 01 LINE-TYPE-SYNONYMS REDEFINES LINE-TYPE-SYNONYMS-R.
007900     05 LINE-TYPE-ENTRY OCCURS 10 TIMES.
008000         10 SYN-CODE  PIC X(07).
008100         10 SYN-CANON PIC X(07).
008200*-----------------------------------------------------------------
008300 LINKAGE SECTION.
008400 01 DC-LINE-TYPE          PIC X(07).
008500 01 DC-COUNTRY-CODE       PIC X(03).
008600 01 DC-COUNTRY-CODE-VIEW REDEFINES DC-COUNTRY-CODE.
008700     05 DC-CC-CHAR PIC X OCCURS 3 TIMES.
008800 01 DC-NATIONAL-DEST-CODE PIC X(08).
008900 01 DC-NDC-VIEW REDEFINES DC-NATIONAL-DEST-CODE.
009000     05 DC-NDC-CHAR PIC X OCCURS 8 TIMES.
009100*-----------------------------------------------------------------
009200 PROCEDURE DIVISION USING DC-LINE-TYPE
009300                           DC-COUNTRY-CODE
009400                           DC-NATIONAL-DEST-CODE.
009500 100-NORMALIZE-CONTEXT.
009600     PERFORM 200-MAP-LINE-TYPE THRU 200-EXIT
009700     PERFORM 300-EDIT-COUNTRY-CODE THRU 300-EXIT
009800     PERFORM 400-EDIT-NATIONAL-DEST-CODE THRU 400-EXIT
009900     GO TO 900-RETURN.
010000*
010100*    LINE-TYPE SYNONYM MAP  (BUSINESS RULE: DEVICE-CONTEXT
010200*    NORMALIZATION - LINE-TYPE SYNONYM MAPPING, CASE
010300*    INSENSITIVE).  DEFAULTS TO UNKNOWN WHEN NO ENTRY MATCHES,
010400*    INCLUDING WHEN THE FIELD ARRIVED BLANK.
010500*
010600 200-MAP-LINE-TYPE.
010700     MOVE DC-LINE-TYPE TO WS-LINE-TYPE-UP
010800     INSPECT WS-LINE-TYPE-UP CONVERTING
010900         "abcdefghijklmnopqrstuvwxyz" TO
011000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011100     MOVE "unknown" TO DC-LINE-TYPE
011200     MOVE 1 TO SYN-IDX.
011300 200-SCAN-SYNONYMS.
011400     IF SYN-IDX > 10
011500         GO TO 200-EXIT.
011600     IF WS-LINE-TYPE-UP = SYN-CODE(SYN-IDX)
011700         MOVE SYN-CANON(SYN-IDX) TO DC-LINE-TYPE
011800         GO TO 200-EXIT.
011900     ADD 1 TO SYN-IDX
012000     GO TO 200-SCAN-SYNONYMS.
012100 200-EXIT.
012200     EXIT.
012300*
012400*    COUNTRY CODE EDIT (BUSINESS RULE: ACCEPTED AS-IS ONLY IF
012500*    NON-EMPTY, ALL-DIGITS AND <= 3 BYTES LONG).
012600*
012700 300-EDIT-COUNTRY-CODE.                                           CR9331  
012800     PERFORM 310-COUNT-CC-DIGITS THRU 310-EXIT
012900     IF DIGIT-COUNT = 0
013000         MOVE "unknown" TO DC-COUNTRY-CODE
013100         GO TO 300-EXIT.
013200     IF DC-COUNTRY-CODE(1:DIGIT-COUNT) IS NOT NUMERIC-DIGIT
013300         MOVE "unknown" TO DC-COUNTRY-CODE.
013400 300-EXIT.
013500     EXIT.
013600 310-COUNT-CC-DIGITS.
013700     MOVE 0 TO DIGIT-COUNT
013800     MOVE 1 TO CHAR-IDX.
013900 310-SCAN.
014000     IF CHAR-IDX > 3
014100         GO TO 310-EXIT.
014200     IF DC-CC-CHAR(CHAR-IDX) = SPACE
014300         GO TO 310-EXIT.
014400     ADD 1 TO DIGIT-COUNT
014500     ADD 1 TO CHAR-IDX
014600     GO TO 310-SCAN.
014700 310-EXIT.
014800     EXIT.
014900*
015000*    NATIONAL DESTINATION CODE EDIT (BUSINESS RULE: ACCEPTED
015100*    AS-IS ONLY IF NON-EMPTY AND ALL-DIGITS - PR9106 FIX BELOW
015200*    MAKES SURE A SPACE-FILLED FIELD NO LONGER PASSES).
015300*
015400 400-EDIT-NATIONAL-DEST-CODE.                                     PR9106  
015500     PERFORM 410-COUNT-NDC-DIGITS THRU 410-EXIT
015600     IF DIGIT-COUNT = 0
015700         MOVE "unknown" TO DC-NATIONAL-DEST-CODE
015800         GO TO 400-EXIT.
015900     IF DC-NATIONAL-DEST-CODE(1:DIGIT-COUNT) IS NOT
016000                                              NUMERIC-DIGIT
016100         MOVE "unknown" TO DC-NATIONAL-DEST-CODE.
016200 400-EXIT.
016300     EXIT.
016400 410-COUNT-NDC-DIGITS.
016500     MOVE 0 TO DIGIT-COUNT
016600     MOVE 1 TO CHAR-IDX.
016700 410-SCAN.
016800     IF CHAR-IDX > 8
016900         GO TO 410-EXIT.
017000     IF DC-NDC-CHAR(CHAR-IDX) = SPACE
017100         GO TO 410-EXIT.
017200     ADD 1 TO DIGIT-COUNT
017300     ADD 1 TO CHAR-IDX
017400     GO TO 410-SCAN.
017500 410-EXIT.
017600     EXIT.
017700*
017800 900-RETURN.
017900     EXIT PROGRAM.
