000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FONENORM.
000300 AUTHOR. R. HOLLIS.
000400 INSTALLATION. TRI-STATE TELEPHONE COOPERATIVE - EDP DIV.
000500 DATE-WRITTEN. 01/09/87.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - EDP DIVISION.
000800*****************************************************************
000900*                                                               *
001000*   FONENORM  --  PHONE NUMBER NORMALIZER / NUMBER-PLAN ENGINE  *
001100*                                                               *
001200*   CALLED BY FONEBAT ONCE PER INPUT RECORD, AFTER FONEDCTX HAS *
001300*   ALREADY NORMALIZED THE CALLING-DEVICE CONTEXT FIELDS.       *
001400*   REDUCES A RAW, OPERATOR-TYPED NUMBER TO E.164 FORM WHEN     *
001500*   POSSIBLE, OTHERWISE TO THE BEST DIALABLE STRING IT CAN      *
001600*   PRODUCE.  CARRIES THE ONE CODED NUMBER PLAN THIS SHOP       *
001700*   MAINTAINS - GERMANY (COUNTRY CODE 49) - INCLUDING ITS SHORT *
001800*   CODE TABLE (POLIZEI/FEUERWEHR 110/112, AUSKUNFT 118X) AND   *
001900*   ITS NATIONAL ACCESS CODE ("0").  NO OTHER COUNTRY'S PLAN IS *
002000*   CODED - SEE THE NUMBER PLAN COMMITTEE FILE.                 *
002100*                                                               *
002200*****************************************************************
002300*  C H A N G E   L O G                                         *
002400*---------------------------------------------------------------
002500* 01/09/87 RH  CR8701  ORIGINAL PROGRAM.                        *
002600* 04/14/87 RH  CR8709  ADDED THE 1180 AUSKUNFT-INTERNATIONAL    *
002700*                      SHORT CODE, ORDERED AHEAD OF 118 SO THE  *
002800*                      LONGER PREFIX WINS ON OVERLAP.           *
002900* 09/02/88 DK  PR8834  A BARE LOCAL NUMBER WITH NO NDC AND NO   *
003000*                      DEVICE CONTEXT WAS BEING EMITTED AS A    *
003100*                      BOGUS "+49" NUMBER.  ADDED THE NO-CC-    *
003200*                      NO-NAC GUARD IN 600-EXTEND-OR-FORMAT.    *
003300* 01/30/90 MO  CR9004  INSERTED THE LOAD-TIME SHORT CODE TABLE  *
003400*                      SELF-CHECK (050-VALIDATE-PLAN-TABLE).    *
003500*                      RUNS ONCE PER JOB, ON THE FIRST CALL -   *
003600*                      HENCE THE OUT-OF-SEQUENCE PARAGRAPH      *
003700*                      NUMBER; NOT WORTH RENUMBERING THE REST.  *
003800* 06/19/92 TV  PR9223  LEADING ZEROS IN THE NATIONAL NUMBER     *
003900*                      WERE BEING DROPPED ON OUTPUT.  ADDED THE *
004000*                      LEADING-ZEROS COUNT AND RESTORE LOGIC IN *
004100*                      400-PARSE-NUMBER / 620-FORMAT-E164.      *
004200* 11/03/94 JP  CR9451  MOBILE LINE TYPE NOW SKIPS THE CODED DE  *
004300*                      SHORT CODE TABLE AND GOES STRAIGHT TO    *
004400*                      THE GENERIC LENGTH CHECK - NO MOBILE     *
004500*                      SHORT CODE TABLE HAS EVER BEEN CODED.    *
004600*                      GAP IS INTENTIONAL, NOT A DEFECT.        *
004700* 09/28/98 SW  Y2K98   YEAR 2000 REVIEW - THIS PROGRAM HOLDS    *
004800*                      NO DATE FIELDS.  NO CHANGES REQUIRED.    *
004900*                      SIGNED OFF PER EDP Y2K PROJECT PLAN.     *
005000* 07/09/01 RH  CR0138  DROPPED THE PER-CALL CANCEL OF THIS      *
005100*                      PROGRAM FROM FONEBAT SO THE LOAD-TIME    *
005200*                      SELF-CHECK GENUINELY RUNS ONCE A JOB     *
005300*                      INSTEAD OF ONCE A RECORD.                *
005400*---------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-DIGIT IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS FONE-TRACE-ON
006100     UPSI-0 OFF STATUS IS FONE-TRACE-OFF.
006200*-----------------------------------------------------------------
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500 77 W-CHAR-IDX         PIC 9(02) COMP.
006600 77 W-OUT-IDX          PIC 9(02) COMP.
006700 77 W-SN-IDX           PIC 9(02) COMP.
006800 77 W-DIGIT-LEN        PIC 9(02) COMP.
006900 77 W-NDC-LEN          PIC 9(02) COMP.
007000 77 W-EXT-LEN          PIC 9(02) COMP.
007100 77 W-SIG-START        PIC 9(02) COMP.
007200 77 W-STR-PTR          PIC 9(02) COMP.
007300 77 GENERIC-SHORT-MAX-LEN PIC 9(02) COMP VALUE 5.
007400 01 W-FIRST-CALL-SW    PIC X VALUE "Y".
007500     88 W-FIRST-CALL          VALUE "Y".
007600 01 W-PLAN-VALID-SW    PIC X VALUE "Y".
007700     88 W-PLAN-VALID           VALUE "Y".
007800 01 W-HAVE-CTX-NDC-SW  PIC X VALUE "N".
007900     88 W-HAVE-CTX-NDC        VALUE "Y".
008000 01 W-SHORT-NUM-SW     PIC X VALUE "N".
008100     88 W-IS-SHORT-NUM        VALUE "Y".
008200*
008300*    DIALABLE NUMBER WORK AREA (SPEC INTERMEDIATE RECORD FIELD)
008400*    AND ITS CHARACTER-ARRAY VIEW, USED BY THE FILTER AND EVERY
008500*    LENGTH-COUNTING PARAGRAPH BELOW.
008600*
008700 01 DIALABLE-NUMBER    PIC X(32) VALUE SPACES.
008800 01 DIALABLE-NUMBER-VIEW REDEFINES DIALABLE-NUMBER.
008900     05 DN-CHAR PIC X OCCURS 32 TIMES.
009000*
009100*    NATIONAL SIGNIFICANT NUMBER, HELD AS DIGITS (FOR LEADING
009200*    ZERO WORK) SEPARATELY FROM THE NUMERIC RECORD FIELD ITSELF
009300*    (SEE NATIONAL-NUMBER IN LINKAGE) - PR9223.
009400*
009500 01 W-NATIONAL-DIGITS  PIC X(15) VALUE SPACES.
009600 01 W-NATIONAL-DIGITS-VIEW REDEFINES W-NATIONAL-DIGITS.
009700     05 W-ND-CHAR PIC X OCCURS 15 TIMES.
009800 01 W-NN-TEXT          PIC X(15) VALUE SPACES.
009900 01 W-ZERO-FILL        PIC X(15) VALUE SPACES.
010000*
010100*    GERMAN (CC 49) SHORT CODE TABLE - CR8709 ORDER: LONGEST
010200*    PREFIX FIRST SO 1180 IS TESTED BEFORE 118.  REUSED FOR
010300*    BOTH FIXLINE AND UNKNOWN LINE TYPES (CR9451).
010400*
010500 01 SHORT-NUMBER-TABLE-X.
010600     05 FILLER PIC X(08) VALUE "1180  06".                        CR8709  
010700     05 FILLER PIC X(08) VALUE "118   05".
010800     05 FILLER PIC X(08) VALUE "116   06".
010900     05 FILLER PIC X(08) VALUE "115   03".
011000     05 FILLER PIC X(08) VALUE "112   03".
011100     05 FILLER PIC X(08) VALUE "110   03".
011200 01 SHORT-NUMBER-TABLE REDEFINES SHORT-NUMBER-TABLE-X.
011300     05 SN-ENTRY OCCURS 6 TIMES.
011400         10 SN-PREFIX       PIC X(06).
011500         10 SN-TOTAL-LENGTH PIC 9(02).
011600*-----------------------------------------------------------------
011700 LINKAGE SECTION.
011800 01 RAW-NUMBER              PIC X(32).
011900 01 RAW-NUMBER-VIEW REDEFINES RAW-NUMBER.
012000     05 RN-CHAR PIC X OCCURS 32 TIMES.
012100 01 DC-LINE-TYPE            PIC X(07).
012200 01 DC-COUNTRY-CODE         PIC X(03).
012300 01 DC-NATIONAL-DEST-CODE   PIC X(08).
012400 01 DC-NDC-VIEW REDEFINES DC-NATIONAL-DEST-CODE.
012500     05 DC-NDC-CHAR PIC X OCCURS 8 TIMES.
012600 01 REGION-CODE             PIC X(02).
012700 01 RESULT-NUMBER           PIC X(32).
012800 01 NATIONAL-NUMBER         PIC 9(15).
012900 01 LEADING-ZEROS           PIC 9(02).
013000 01 COUNTRY-CALLING-CODE    PIC 9(03).
013100 01 REGION-CODE-RESOLVED    PIC XX.
013200 01 NORMALIZING-TRIED-FLAG  PIC X.
013300*-----------------------------------------------------------------
013400 PROCEDURE DIVISION USING RAW-NUMBER
013500                           DC-LINE-TYPE
013600                           DC-COUNTRY-CODE
013700                           DC-NATIONAL-DEST-CODE
013800                           REGION-CODE
013900                           RESULT-NUMBER
014000                           NATIONAL-NUMBER
014100                           LEADING-ZEROS
014200                           COUNTRY-CALLING-CODE
014300                           REGION-CODE-RESOLVED
014400                           NORMALIZING-TRIED-FLAG.
014500*
014600*    LOAD-TIME SELF-CHECK (CR9004) - RUNS ONCE A JOB, THE FIRST
014700*    TIME THIS PROGRAM IS CALLED.
014800*
014900 050-VALIDATE-PLAN-TABLE.                                         CR9004  
015000     IF NOT W-FIRST-CALL
015100         GO TO 050-EXIT.
015200     MOVE "N" TO W-FIRST-CALL-SW
015300     MOVE "Y" TO W-PLAN-VALID-SW
015400     MOVE 1 TO W-SN-IDX.
015500 050-SCAN.
015600     IF W-SN-IDX > 6
015700         GO TO 050-EXIT.
015800     PERFORM 052-PREFIX-LEN THRU 052-EXIT
015900     IF W-DIGIT-LEN > SN-TOTAL-LENGTH(W-SN-IDX)
016000         MOVE "N" TO W-PLAN-VALID-SW
016100         DISPLAY "FONENORM - SHORT CODE TABLE ENTRY BAD - "
016200                 SN-PREFIX(W-SN-IDX).
016300     ADD 1 TO W-SN-IDX
016400     GO TO 050-SCAN.
016500 050-EXIT.
016600     EXIT.
016700 052-PREFIX-LEN.
016800     MOVE 0 TO W-DIGIT-LEN
016900     MOVE 1 TO W-CHAR-IDX.
017000 052-SCAN.
017100     IF W-CHAR-IDX > 6
017200         GO TO 052-EXIT.
017300     IF SN-PREFIX(W-SN-IDX)(W-CHAR-IDX:1) = SPACE
017400         GO TO 052-EXIT.
017500     ADD 1 TO W-DIGIT-LEN
017600     ADD 1 TO W-CHAR-IDX
017700     GO TO 052-SCAN.
017800 052-EXIT.
017900     EXIT.
018000*
018100 100-NORMALIZE-NUMBER.
018200     PERFORM 050-VALIDATE-PLAN-TABLE THRU 050-EXIT
018300     MOVE SPACES TO RESULT-NUMBER
018400     MOVE SPACES TO DIALABLE-NUMBER
018500     MOVE "N" TO NORMALIZING-TRIED-FLAG
018600     MOVE "N" TO W-HAVE-CTX-NDC-SW
018700     MOVE "N" TO W-SHORT-NUM-SW
018800     MOVE ZERO TO LEADING-ZEROS
018900     MOVE ZERO TO COUNTRY-CALLING-CODE
019000     MOVE ZERO TO NATIONAL-NUMBER
019100     MOVE "ZZ" TO REGION-CODE-RESOLVED
019200     PERFORM 200-FILTER-CHARS THRU 200-EXIT
019300     IF DIALABLE-NUMBER = SPACES
019400         GO TO 900-RETURN.
019500     PERFORM 210-CHECK-SPECIAL-FORMAT THRU 210-EXIT
019600     IF RESULT-NUMBER NOT = SPACES
019700         GO TO 900-RETURN.
019800     MOVE "Y" TO NORMALIZING-TRIED-FLAG
019900     PERFORM 300-RESOLVE-REGION THRU 300-EXIT
020000     IF REGION-CODE-RESOLVED = "ZZ"
020100         MOVE DIALABLE-NUMBER TO RESULT-NUMBER
020200         GO TO 900-RETURN.
020300     PERFORM 400-PARSE-NUMBER THRU 400-EXIT
020400     PERFORM 500-CHECK-SHORT-NUMBER THRU 500-EXIT
020500     IF W-IS-SHORT-NUM
020600         MOVE DIALABLE-NUMBER TO RESULT-NUMBER
020700         GO TO 900-RETURN.
020800     PERFORM 600-EXTEND-OR-FORMAT THRU 600-EXIT.
020900     GO TO 900-RETURN.
021000*
021100*    BUSINESS RULE: DIALABLE-CHARACTER FILTER.
021200*
021300 200-FILTER-CHARS.
021400     MOVE 0 TO W-OUT-IDX
021500     MOVE 1 TO W-CHAR-IDX.
021600 200-SCAN.
021700     IF W-CHAR-IDX > 32
021800         GO TO 200-EXIT.
021900     IF RN-CHAR(W-CHAR-IDX) IS NUMERIC-DIGIT
022000         ADD 1 TO W-OUT-IDX
022100         MOVE RN-CHAR(W-CHAR-IDX) TO DN-CHAR(W-OUT-IDX)
022200     ELSE
022300       IF (RN-CHAR(W-CHAR-IDX) = "+" OR RN-CHAR(W-CHAR-IDX) = "*")
022400                                     AND W-OUT-IDX = 0
022500         ADD 1 TO W-OUT-IDX
022600         MOVE RN-CHAR(W-CHAR-IDX) TO DN-CHAR(W-OUT-IDX).
022700     ADD 1 TO W-CHAR-IDX
022800     GO TO 200-SCAN.
022900 200-EXIT.
023000     EXIT.
023100*
023200*    BUSINESS RULE: SPECIAL FORMAT SHORT-CIRCUIT.
023300*
023400 210-CHECK-SPECIAL-FORMAT.
023500     IF DIALABLE-NUMBER(1:1) = "+" OR DIALABLE-NUMBER(1:1) = "*"
023600         MOVE DIALABLE-NUMBER TO RESULT-NUMBER.
023700 210-EXIT.
023800     EXIT.
023900*
024000*    BUSINESS RULE: TWO-LEVEL REGION RESOLUTION FROM DEVICE
024100*    CONTEXT, AND FALLBACK-REGION-CODE VALIDITY.  ONLY "DE"
024200*    EVER RESOLVES - ANY OTHER COUNTRY CODE OR FALLBACK REGION
024300*    IS TREATED AS UNRESOLVABLE (NO OTHER PLAN IS CODED).
024400*
024500 300-RESOLVE-REGION.
024600     IF DC-COUNTRY-CODE = "49"
024700         MOVE "DE" TO REGION-CODE-RESOLVED
024800         MOVE 49 TO COUNTRY-CALLING-CODE
024900         IF DC-NATIONAL-DEST-CODE NOT = SPACES AND
025000            DC-NATIONAL-DEST-CODE NOT = "unknown"
025100             MOVE "Y" TO W-HAVE-CTX-NDC-SW
025200         ELSE
025300             MOVE "N" TO W-HAVE-CTX-NDC-SW
025400         GO TO 300-EXIT.
025500     IF REGION-CODE = "DE"
025600         MOVE "DE" TO REGION-CODE-RESOLVED
025700         MOVE 49 TO COUNTRY-CALLING-CODE
025800         MOVE "N" TO W-HAVE-CTX-NDC-SW
025900         GO TO 300-EXIT.
026000     MOVE "ZZ" TO REGION-CODE-RESOLVED.
026100 300-EXIT.
026200     EXIT.
026300*
026400*    BUSINESS RULE: LEADING-ZERO PRESERVATION.  STRIPS A
026500*    SINGLE LEADING NAC ZERO (IF PRESENT), THEN MOVES THE
026600*    REMAINING DIGITS TO THE NUMERIC NATIONAL-NUMBER FIELD -
026700*    WHICH IS EXACTLY WHERE ANY FURTHER LEADING ZEROS WOULD BE
026800*    LOST IF WE DID NOT COUNT THEM FIRST (PR9223).
026900*
027000 400-PARSE-NUMBER.                                                PR9223  
027100     MOVE SPACES TO W-NATIONAL-DIGITS
027200     IF DIALABLE-NUMBER(1:1) = "0"
027300         MOVE DIALABLE-NUMBER(2:31) TO W-NATIONAL-DIGITS
027400     ELSE
027500         MOVE DIALABLE-NUMBER TO W-NATIONAL-DIGITS.
027600     PERFORM 410-COUNT-LEADING-ZEROS THRU 410-EXIT
027700     IF W-DIGIT-LEN > 0
027800         MOVE W-NATIONAL-DIGITS(1:W-DIGIT-LEN) TO NATIONAL-NUMBER
027900     ELSE
028000         MOVE 0 TO NATIONAL-NUMBER.
028100 400-EXIT.
028200     EXIT.
028300 410-COUNT-LEADING-ZEROS.
028400     MOVE 0 TO W-DIGIT-LEN
028500     MOVE 1 TO W-CHAR-IDX.
028600 410-LEN-SCAN.
028700     IF W-CHAR-IDX > 15
028800         GO TO 410-LEN-DONE.
028900     IF W-ND-CHAR(W-CHAR-IDX) = SPACE
029000         GO TO 410-LEN-DONE.
029100     ADD 1 TO W-DIGIT-LEN
029200     ADD 1 TO W-CHAR-IDX
029300     GO TO 410-LEN-SCAN.
029400 410-LEN-DONE.
029500     MOVE 0 TO LEADING-ZEROS
029600     MOVE 1 TO W-CHAR-IDX.
029700 410-ZERO-SCAN.
029800     IF W-CHAR-IDX > W-DIGIT-LEN
029900         GO TO 410-EXIT.
030000     IF W-ND-CHAR(W-CHAR-IDX) NOT = "0"
030100         GO TO 410-EXIT.
030200     ADD 1 TO LEADING-ZEROS
030300     ADD 1 TO W-CHAR-IDX
030400     GO TO 410-ZERO-SCAN.
030500 410-EXIT.
030600     EXIT.
030700*
030800*    BUSINESS RULE: SHORT-NUMBER PRECEDENCE.  MOBILE LINE TYPE
030900*    HAS NO CODED SHORT CODE TABLE (CR9451 - DOCUMENTED GAP).
031000*
031100 500-CHECK-SHORT-NUMBER.                                          CR9451  
031200     MOVE "N" TO W-SHORT-NUM-SW
031300     IF DC-LINE-TYPE = "mobile"
031400         PERFORM 520-GENERIC-SHORT-CHECK THRU 520-EXIT
031500         GO TO 500-EXIT.
031600     PERFORM 510-CODED-SHORT-CHECK THRU 510-EXIT
031700     IF NOT W-IS-SHORT-NUM
031800         PERFORM 520-GENERIC-SHORT-CHECK THRU 520-EXIT.
031900 500-EXIT.
032000     EXIT.
032100*
032200*    BUSINESS RULE: LONGEST-PREFIX-MATCH.  COMPARING SIX BYTES
032300*    OF THE SPACE-FILLED DIALABLE NUMBER AGAINST THE SIX-BYTE,
032400*    SPACE-FILLED SN-PREFIX ENTRY TESTS PREFIX AND EXACT TOTAL
032500*    LENGTH IN ONE SHOT (EVERY CODED ENTRY IS 6 DIGITS OR
032600*    FEWER) - NO SEPARATE LENGTH COMPARE IS NEEDED.
032700*
032800 510-CODED-SHORT-CHECK.
032900     MOVE 1 TO W-SN-IDX.
033000 510-SCAN.
033100     IF W-SN-IDX > 6
033200         GO TO 510-EXIT.
033300     IF DIALABLE-NUMBER(1:6) = SN-PREFIX(W-SN-IDX)
033400         MOVE "Y" TO W-SHORT-NUM-SW
033500         GO TO 510-EXIT.
033600     ADD 1 TO W-SN-IDX
033700     GO TO 510-SCAN.
033800 510-EXIT.
033900     EXIT.
034000*
034100*    GENERIC POSSIBLE-SHORT-NUMBER FALLBACK - USED WHEN NO
034200*    CODED PLAN EXISTS FOR THE LINE TYPE (MOBILE), OR WHEN THE
034300*    CODED TABLE DID NOT MATCH.
034400*
034500 520-GENERIC-SHORT-CHECK.
034600     PERFORM 522-COUNT-DIALABLE-DIGITS THRU 522-EXIT
034700     IF W-DIGIT-LEN > 0 AND
034750        W-DIGIT-LEN NOT > GENERIC-SHORT-MAX-LEN
034800         MOVE "Y" TO W-SHORT-NUM-SW.
034900 520-EXIT.
035000     EXIT.
035100 522-COUNT-DIALABLE-DIGITS.
035200     MOVE 0 TO W-DIGIT-LEN
035300     MOVE 1 TO W-CHAR-IDX.
035400 522-SCAN.
035500     IF W-CHAR-IDX > 32
035600         GO TO 522-EXIT.
035700     IF DN-CHAR(W-CHAR-IDX) = SPACE
035800         GO TO 522-EXIT.
035900     ADD 1 TO W-DIGIT-LEN
036000     ADD 1 TO W-CHAR-IDX
036100     GO TO 522-SCAN.
036200 522-EXIT.
036300     EXIT.
036400*
036500*    BUSINESS RULE: NAC + NDC EXTENSION, AND THE NO-CC-NO-NAC
036600*    GUARD (PR8834).  DIALABLE-NUMBER = W-NATIONAL-DIGITS
036700*    MEANS THE CALLER TYPED A BARE LOCAL NUMBER - NO NAC WAS
036800*    STRIPPED IN 400-PARSE-NUMBER.
036900*
037000 600-EXTEND-OR-FORMAT.                                            PR8834  
037100     IF W-HAVE-CTX-NDC
037200         IF DIALABLE-NUMBER = W-NATIONAL-DIGITS
037300             PERFORM 610-EXTEND-WITH-NDC THRU 610-EXIT
037400         ELSE
037500             PERFORM 620-FORMAT-E164 THRU 620-EXIT
037600     ELSE
037700         IF DIALABLE-NUMBER = W-NATIONAL-DIGITS
037800             MOVE DIALABLE-NUMBER TO RESULT-NUMBER
037900         ELSE
038000             PERFORM 620-FORMAT-E164 THRU 620-EXIT.
038100 600-EXIT.
038200     EXIT.
038300*
038400 610-EXTEND-WITH-NDC.
038500     PERFORM 612-NDC-DIGIT-LEN THRU 612-EXIT
038600     PERFORM 522-COUNT-DIALABLE-DIGITS THRU 522-EXIT
038700     COMPUTE W-EXT-LEN = W-NDC-LEN + W-DIGIT-LEN
038800     IF W-EXT-LEN > 15
038900         MOVE DIALABLE-NUMBER TO RESULT-NUMBER
039000         GO TO 610-EXIT.
039100     MOVE SPACES TO W-NATIONAL-DIGITS
039200     STRING DC-NATIONAL-DEST-CODE(1:W-NDC-LEN) DELIMITED BY SIZE
039300            DIALABLE-NUMBER(1:W-DIGIT-LEN)     DELIMITED BY SIZE
039400            INTO W-NATIONAL-DIGITS
039500     PERFORM 410-COUNT-LEADING-ZEROS THRU 410-EXIT
039600     IF W-DIGIT-LEN > 0
039700         MOVE W-NATIONAL-DIGITS(1:W-DIGIT-LEN) TO NATIONAL-NUMBER
039800     ELSE
039900         MOVE 0 TO NATIONAL-NUMBER.
040000     PERFORM 620-FORMAT-E164 THRU 620-EXIT.
040100 610-EXIT.
040200     EXIT.
040300 612-NDC-DIGIT-LEN.
040400     MOVE 0 TO W-NDC-LEN
040500     MOVE 1 TO W-CHAR-IDX.
040600 612-SCAN.
040700     IF W-CHAR-IDX > 8
040800         GO TO 612-EXIT.
040900     IF DC-NDC-CHAR(W-CHAR-IDX) = SPACE
041000         GO TO 612-EXIT.
041100     ADD 1 TO W-NDC-LEN
041200     ADD 1 TO W-CHAR-IDX
041300     GO TO 612-SCAN.
041400 612-EXIT.
041500     EXIT.
041600*
041700*    FORMAT E.164 - RESTORES THE COUNTED LEADING ZEROS (PR9223)
041800*    AHEAD OF THE SIGNIFICANT DIGITS OF NATIONAL-NUMBER, WHICH
041900*    ARE FOUND BY SKIPPING NATIONAL-NUMBER'S OWN PICTURE-WIDTH
042000*    ZERO PADDING.
042100*
042200 620-FORMAT-E164.
042300     PERFORM 622-BUILD-ZERO-FILL THRU 622-EXIT
042400     PERFORM 624-NATIONAL-NUM-TO-DISPLAY THRU 624-EXIT
042500     MOVE SPACES TO RESULT-NUMBER
042600     MOVE 1 TO W-STR-PTR
042700     STRING "+49" DELIMITED BY SIZE
042800         INTO RESULT-NUMBER
042900         WITH POINTER W-STR-PTR.
043000     IF LEADING-ZEROS > 0
043100         STRING W-ZERO-FILL(1:LEADING-ZEROS) DELIMITED BY SIZE
043200             INTO RESULT-NUMBER
043300             WITH POINTER W-STR-PTR.
043400     STRING W-NN-TEXT(W-SIG-START:) DELIMITED BY SIZE
043500         INTO RESULT-NUMBER
043600         WITH POINTER W-STR-PTR.
043700 620-EXIT.
043800     EXIT.
043900 622-BUILD-ZERO-FILL.
044000     MOVE SPACES TO W-ZERO-FILL
044100     MOVE 1 TO W-CHAR-IDX.
044200 622-FILL.
044300     IF W-CHAR-IDX > LEADING-ZEROS
044400         GO TO 622-EXIT.
044500     MOVE "0" TO W-ZERO-FILL(W-CHAR-IDX:1)
044600     ADD 1 TO W-CHAR-IDX
044700     GO TO 622-FILL.
044800 622-EXIT.
044900     EXIT.
045000 624-NATIONAL-NUM-TO-DISPLAY.
045100     MOVE NATIONAL-NUMBER TO W-NN-TEXT
045200     MOVE 1 TO W-SIG-START.
045300 624-SCAN.
045400     IF W-SIG-START >= 15
045500         GO TO 624-EXIT.
045600     IF W-NN-TEXT(W-SIG-START:1) NOT = "0"
045700         GO TO 624-EXIT.
045800     ADD 1 TO W-SIG-START
045900     GO TO 624-SCAN.
046000 624-EXIT.
046100     EXIT.
046200*
046300 900-RETURN.
046400     EXIT PROGRAM.
