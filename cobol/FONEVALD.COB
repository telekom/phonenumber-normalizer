000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FONEVALD.
000300 AUTHOR. D. KEMPER.
000400 INSTALLATION. TRI-STATE TELEPHONE COOPERATIVE - EDP DIV.
000500 DATE-WRITTEN. 02/02/87.
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY - EDP DIVISION.
000800*****************************************************************
000900*                                                               *
001000*   FONEVALD  --  PHONE NUMBER VALIDATION CLASSIFIER            *
001100*                                                               *
001200*   CALLED BY FONEBAT ONCE PER INPUT RECORD.  CLASSIFIES A RAW  *
001300*   NUMBER AGAINST A REGION'S NUMBER PLAN AS POSSIBLE           *
001400*   INTERNATIONALLY, NATIONALLY, LOCALLY, OR INVALID, WITH A    *
001500*   SPECIFIC INVALID REASON.  ONLY THE GERMAN (DE) NUMBER PLAN  *
001600*   IS CODED - ANY OTHER REGION CODE FALLS BACK TO THE          *
001700*   NO-NATIONAL-ACCESS-CODE PATH, WHICH IS SAFE BUT LOOSE.      *
001800*   THIS IS A DOCUMENTED GAP, NOT A DEFECT - SEE THE NUMBER     *
001900*   PLAN COMMITTEE MINUTES OF 12/86, ITEM 4.                    *
002000*                                                               *
002100*****************************************************************
002200*  C H A N G E   L O G                                         *
002300*---------------------------------------------------------------
002400* 02/02/87 DK  CR8701  ORIGINAL PROGRAM.                        *
002500* 08/11/88 DK  CR8827  ADDED IS-POSSIBLE-LOCAL-ONLY RESULT FOR  *
002600*                      SHORT-LENGTH NUMBERS UNDER THE IDP       *
002700*                      BRANCH (140-IDP-VALIDATE).               *
002800* 05/06/90 MO  PR9014  EMPTY RAW NUMBER WAS FALLING THROUGH TO  *
002900*                      THE PARSE LOGIC AND ABENDING ON A ZERO   *
003000*                      LENGTH REFERENCE MODIFICATION.  ADDED    *
003100*                      110-EMPTY-CHECK AS THE FIRST TEST.       *
003200* 02/19/93 TV  CR9308  RAISED DE-MAX-LEN FROM 10 TO 11 PER      *
003300*                      BUNDESPOST NUMBERING PLAN REVISION.      *
003400* 10/04/95 JP  PR9541  COUNTRY CODE CANDIDATE WAS BEING TESTED  *
003500*                      AGAINST THE WRONG SUBSTRING WHEN THE     *
003600*                      PLUS SIGN WAS FOLLOWED BY A SPACE.       *
003700*                      FIXED IN 130-PARSE-NUMBER.                *
003800* 09/28/98 SW  Y2K98   YEAR 2000 REVIEW - THIS PROGRAM HOLDS    *
003900*                      NO DATE FIELDS.  NO CHANGES REQUIRED.    *
004000*                      SIGNED OFF PER EDP Y2K PROJECT PLAN.     *
004100* 03/15/01 RH  CR0119  DOCUMENTED THE SINGLE-REGION LIMITATION  *
004200*                      IN THE PROGRAM BANNER PER AUDIT FINDING  *
004300*                      2001-07.                                 *
004400*---------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-DIGIT IS "0" THRU "9"
005000     UPSI-0 ON STATUS IS FONE-TRACE-ON
005100     UPSI-0 OFF STATUS IS FONE-TRACE-OFF.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 77 CHAR-IDX          PIC 9(02) COMP.
005600 77 OUT-IDX           PIC 9(02) COMP.
005700 77 DIGIT-LEN         PIC 9(02) COMP.
005800 77 DE-MIN-LEN        PIC 9(02) COMP VALUE 3.
005900 77 DE-LOCAL-MAX-LEN  PIC 9(02) COMP VALUE 5.
006000 77 DE-MAX-LEN        PIC 9(02) COMP VALUE 11.
006100 01 RAW-NUMBER-WORK   PIC X(32) VALUE SPACES.
006200 01 RAW-NUMBER-VIEW REDEFINES RAW-NUMBER-WORK.
006300     05 RN-CHAR PIC X OCCURS 32 TIMES.
006400 01 WS-DIALABLE       PIC X(32) VALUE SPACES.
006500 01 WS-DIALABLE-VIEW REDEFINES WS-DIALABLE.
006600     05 WD-CHAR PIC X OCCURS 32 TIMES.
006700 01 WS-CC-CANDIDATE   PIC X(03) VALUE SPACES.
006800 01 WS-CC-CANDIDATE-VIEW REDEFINES WS-CC-CANDIDATE.
006900     05 CC-CHAR PIC X OCCURS 3 TIMES.
007000*-----------------------------------------------------------------
007100 LINKAGE SECTION.
007200 01 RAW-NUMBER      PIC X(32).
007300 01 REGION-CODE     PIC X(02).
007400 01 VALIDATION-CODE PIC X(32).
007500*-----------------------------------------------------------------
007600 PROCEDURE DIVISION USING RAW-NUMBER
007700                           REGION-CODE
007800                           VALIDATION-CODE.
007900 100-VALIDATE-NUMBER.
008000     MOVE SPACES TO VALIDATION-CODE
008100     MOVE RAW-NUMBER TO RAW-NUMBER-WORK
008200     PERFORM 110-EMPTY-CHECK THRU 110-EXIT
008300     IF VALIDATION-CODE NOT = SPACES
008400         GO TO 900-RETURN.
008500     PERFORM 120-FILTER-NUMBER THRU 120-EXIT
008600     PERFORM 130-PARSE-NUMBER THRU 130-EXIT
008700     IF WS-DIALABLE(1:1) = "+"
008800         PERFORM 140-IDP-VALIDATE THRU 140-EXIT
008900     ELSE
009000         PERFORM 150-NO-IDP-VALIDATE THRU 150-EXIT.
009100     GO TO 900-RETURN.
009200*
009300*    BUSINESS RULE: EMPTY INPUT - IMMEDIATE INVALID_LENGTH,
009400*    NO PARSE ATTEMPTED (PR9014).
009500*
009600 110-EMPTY-CHECK.                                                 PR9014  
009700     IF RAW-NUMBER = SPACES OR RAW-NUMBER = LOW-VALUES
009800         MOVE "INVALID_LENGTH" TO VALIDATION-CODE.
009900 110-EXIT.
010000     EXIT.
010100*
010200*    DIALABLE-CHARACTER FILTER - SAME RULE AS THE NORMALIZER,
010300*    KEPT LOCAL TO THIS PROGRAM SINCE THE VALIDATOR AND THE
010400*    NORMALIZER ARE INDEPENDENT CALLED UNITS (NO COPYBOOK IS
010500*    SHARED BETWEEN THEM IN THIS SHOP).
010600*
010700 120-FILTER-NUMBER.
010800     MOVE SPACES TO WS-DIALABLE
010900     MOVE 0 TO OUT-IDX
011000     MOVE 1 TO CHAR-IDX.
011100 120-SCAN.
011200     IF CHAR-IDX > 32
011300         GO TO 120-EXIT.
011400     IF RN-CHAR(CHAR-IDX) IS NUMERIC-DIGIT
011500         ADD 1 TO OUT-IDX
011600         MOVE RN-CHAR(CHAR-IDX) TO WD-CHAR(OUT-IDX)
011700     ELSE
011800       IF (RN-CHAR(CHAR-IDX) = "+" OR RN-CHAR(CHAR-IDX) = "*")
011900                                    AND OUT-IDX = 0
012000         ADD 1 TO OUT-IDX
012100         MOVE RN-CHAR(CHAR-IDX) TO WD-CHAR(OUT-IDX).
012200     ADD 1 TO CHAR-IDX
012300     GO TO 120-SCAN.
012400 120-EXIT.
012500     EXIT.
012600*
012700*    PARSE - COUNT NATIONAL DIGITS AND, WHEN THE NUMBER IS
012800*    ALREADY INTERNATIONAL FORM, LIFT OFF THE THREE-BYTE
012900*    COUNTRY CODE CANDIDATE THAT FOLLOWS THE PLUS SIGN
013000*    (PR9541 - MUST SKIP THE PLUS SIGN ITSELF).
013100*
013200 130-PARSE-NUMBER.                                                PR9541  
013300     MOVE SPACES TO WS-CC-CANDIDATE
013400     MOVE 0 TO DIGIT-LEN
013500     IF WS-DIALABLE(1:1) = "+"
013600         MOVE WS-DIALABLE(2:2) TO WS-CC-CANDIDATE
013700         PERFORM 132-COUNT-NATIONAL-DIGITS THRU 132-EXIT
013800     ELSE
013900         PERFORM 134-COUNT-ALL-DIGITS THRU 134-EXIT.
014000 130-EXIT.
014100     EXIT.
014200 132-COUNT-NATIONAL-DIGITS.
014300     MOVE 0 TO DIGIT-LEN
014400     MOVE 4 TO CHAR-IDX.
014500 132-SCAN.
014600     IF CHAR-IDX > 32
014700         GO TO 132-EXIT.
014800     IF WD-CHAR(CHAR-IDX) = SPACE
014900         GO TO 132-EXIT.
015000     ADD 1 TO DIGIT-LEN
015100     ADD 1 TO CHAR-IDX
015200     GO TO 132-SCAN.
015300 132-EXIT.
015400     EXIT.
015500 134-COUNT-ALL-DIGITS.
015600     MOVE 0 TO DIGIT-LEN
015700     MOVE 1 TO CHAR-IDX.
015800 134-SCAN.
015900     IF CHAR-IDX > 32
016000         GO TO 134-EXIT.
016100     IF WD-CHAR(CHAR-IDX) = SPACE
016200         GO TO 134-EXIT.
016300     ADD 1 TO DIGIT-LEN
016400     ADD 1 TO CHAR-IDX
016500     GO TO 134-SCAN.
016600 134-EXIT.
016700     EXIT.
016800*
016900*    BUSINESS RULE: IDP-PRESENT BRANCH - ONLY GERMANY (49) IS
017000*    A RECOGNIZED COUNTRY CALLING CODE IN THIS SHOP'S PLAN
017100*    TABLE.  LENGTH BANDS BELOW ARE THE GERMAN FIXED-LINE
017200*    BANDS PER CR9308.
017300*
017400 140-IDP-VALIDATE.                                                CR8827  
017500     IF CC-CHAR(1) NOT = "4" OR CC-CHAR(2) NOT = "9"
017600                             OR CC-CHAR(3) NOT = SPACE
017700         MOVE "INVALID_COUNTRY_CODE" TO VALIDATION-CODE
017800         GO TO 140-EXIT.
017900     IF DIGIT-LEN < DE-MIN-LEN
018000         MOVE "TOO_SHORT" TO VALIDATION-CODE
018100         GO TO 140-EXIT.
018200     IF DIGIT-LEN <= DE-LOCAL-MAX-LEN                             CR8827  
018300         MOVE "IS_POSSIBLE_LOCAL_ONLY" TO VALIDATION-CODE
018400         GO TO 140-EXIT.
018500     IF DIGIT-LEN > DE-MAX-LEN
018600         MOVE "TOO_LONG" TO VALIDATION-CODE
018700         GO TO 140-EXIT.
018800     MOVE "IS_POSSIBLE" TO VALIDATION-CODE.
018900 140-EXIT.
019000     EXIT.
019100*
019200*    BUSINESS RULE: NO-IDP BRANCHES - DE HAS A NATIONAL ACCESS
019300*    CODE OF "0"; NO OTHER REGION'S PLAN IS CODED, SO ANY
019400*    OTHER REGION-CODE IS TREATED AS HAVING NO NAC CONCEPT.
019500*
019600 150-NO-IDP-VALIDATE.
019700     IF REGION-CODE = "DE"
019800         IF WD-CHAR(1) = "0"
019900             MOVE "IS_POSSIBLE_NATIONAL_ONLY" TO VALIDATION-CODE
020000         ELSE
020100             MOVE "IS_POSSIBLE_LOCAL_ONLY" TO VALIDATION-CODE
020200     ELSE
020300         MOVE "IS_POSSIBLE_NATIONAL_ONLY" TO VALIDATION-CODE.
020400 150-EXIT.
020500     EXIT.
020600*
020700 900-RETURN.
020800     EXIT PROGRAM.
